000100******************************************************************
000110* This program is to print the end-of-batch Control Report and
000120*    the transaction listing, USING the running counters passed
000130*    by Transfer Post at end of job.
000140*
000150* Used File
000160*    - Transaction Journal File: TRANJRNL
000170*    - Control Report File : CTLRPT
000180*
000190******************************************************************
000200 IDENTIFICATION              DIVISION.
000210*-----------------------------------------------------------------
000220 PROGRAM-ID.                 CONTROL-REPORT.
000230 AUTHOR.                     R. HUTCHINS.
000240 INSTALLATION.               CENTRAL STATE BANK - DATA PROC DIV.
000250 DATE-WRITTEN.               MARCH 28, 1987.
000260 DATE-COMPILED.
000270 SECURITY.                   COMPANY CONFIDENTIAL - RESTRICTED
000280                             DISTRIBUTION.
000290*-----------------------------------------------------------------
000300* CHANGE LOG
000310*   DATE        BY    CR-NO     DESCRIPTION
000320*   ----------  ----  --------  -------------------------------
000330*   03/28/87    RH    CR-0120   ORIGINAL PROGRAM - CONTROL
000340*                               REPORT AND TRANSACTION LISTING,
000350*                               CALLed BY TRANSFER-POST AT EOJ.
000360*   09/02/88    RH    CR-0204   ADDED ACCOUNTS-CREATED AND
000370*                               ACCOUNT-INQUIRIES LINES WHEN
000380*                               THOSE REQUEST TYPES WERE ADDED.
000390*   01/08/92    DV    CR-0455   ADDED THE FOUR REJECT-COUNTER
000400*                               LINES PER AUDIT REQUEST AU-92-06.
000410*   10/17/96    BS    CR-0710   TIMESTAMP COLUMN ON THE LISTING
000420*                               NOW PRINTS THE FULL YYYY-MM-DD
000430*                               HH:MM:SS FIELD WRITTEN BY
000440*                               TRANSFER-POST, NOT JUST THE DATE.
000450*   02/11/98    KA    CR-0799   YEAR 2000 REVIEW - TIMESTAMP
000460*                               COLUMN IS ALPHANUMERIC, CARRIES
000470*                               A 4-DIGIT YEAR ALREADY, NO
000480*                               CHANGE REQUIRED.  SEE AU-99-14.
000490*   06/02/00    SP    CR-0876   GRAND-TOTAL LINE ADDED AT THE
000500*                               FOOT OF THE TRANSACTION LISTING
000510*                               PER OPERATIONS RUN BOOK RB-00-02.
000520*   03/14/03    SP    CR-0960   COMBINED TRANJRNL AND CTLRPT
000530*                               FILE-STATUS CODES INTO ONE
000540*                               DISPLAY LINE AT CLOSE SO A BAD
000550*                               CTLRPT STATUS IS NOT MISSED WHEN
000560*                               TRANJRNL CLOSES CLEAN.
000570*   06/12/06    SP    CR-0977   CODING STANDARDS AUDIT AU-06-09 -
000580*                               LINE COUNT MOVED OFF THE ONE-
000590*                               FIELD WS-LISTING-COUNTERS GROUP
000600*                               ONTO A 77-LEVEL ITEM PER DP
000610*                               STANDARDS.
000620*-----------------------------------------------------------------
000630 ENVIRONMENT                 DIVISION.
000640*-----------------------------------------------------------------
000650 CONFIGURATION               SECTION.
000660 SOURCE-COMPUTER.            IBM-370.
000670 OBJECT-COMPUTER.            IBM-370.
000680 SPECIAL-NAMES.
000690     C01 IS TOP-OF-FORM
000700     UPSI-1 ON STATUS IS TRACE-MODE-ON
000710            OFF STATUS IS TRACE-MODE-OFF.
000720*-----------------------------------------------------------------
000730 INPUT-OUTPUT                SECTION.
000740 FILE-CONTROL.
000750     SELECT  TRANSACTION-JOURNAL
000760             ASSIGN TO TRANJRNL
000770             ORGANIZATION IS SEQUENTIAL
000780             FILE STATUS IS WS-TRANJRNL-STAT.
000790
000800     SELECT  CONTROL-REPORT-OUT
000810             ASSIGN TO CTLRPT
000820             ORGANIZATION IS LINE SEQUENTIAL
000830             FILE STATUS IS WS-CTLRPT-STAT.
000840
000850******************************************************************
000860 DATA                        DIVISION.
000870*-----------------------------------------------------------------
000880 FILE                        SECTION.
000890 FD  TRANSACTION-JOURNAL
000900     RECORD CONTAINS 87 CHARACTERS
000910     DATA RECORD IS TRANSACTION-RECORD.
000920     COPY "Copybooks/TransactionRecord.cpy".
000930
000940 FD  CONTROL-REPORT-OUT
000950     RECORD CONTAINS 132 CHARACTERS
000960     DATA RECORD IS CONTROL-REPORT-LINE.
000970 01  CONTROL-REPORT-LINE         PIC X(132).
000980
000990*-----------------------------------------------------------------
001000 WORKING-STORAGE             SECTION.
001010*-----------------------------------------------------------------
001020 01  WS-PROGRAM-SWITCHES.
001030     05  WS-JOURNAL-EOF-SW       PIC X(01)   VALUE "N".
001040         88  JOURNAL-EOF                     VALUE "Y".
001050     05  FILLER                  PIC X(01).
001060
001070 01  WS-FILE-STATUS.
001080     05  WS-TRANJRNL-STAT        PIC X(02).
001090     05  WS-CTLRPT-STAT          PIC X(02).
001100     05  FILLER                  PIC X(01).
001110*    Combined view of both file-status codes, DISPLAYed together
001120*    on an abend so operations sees both in one line of the log.
001130 01  WS-FILE-STATUS-ALT          REDEFINES WS-FILE-STATUS.
001140     05  WS-FILE-STATUS-COMBINED PIC X(05).
001150
001160*-----------------------------------------------------------------
001170*    Line count for page-break control, declared 77 level since
001180*    it stands alone and belongs to no larger record.
001190 77  WS-LISTING-LINE-CNT         PIC 9(05)   COMP.
001200
001210 01  WS-LISTING-TOTALS.
001220     05  WS-LISTING-REC-CNT      PIC 9(09)   COMP.
001230     05  WS-LISTING-AMT-TOTAL    PIC S9(14)V9(05).
001240     05  FILLER                  PIC X(01).
001250
001260*    Alternate numeric/text view of a journal amount field while
001270*    it is being accumulated, used only for the operations trace
001280*    DISPLAY when UPSI-1 trace mode is turned on by the operator.
001290 01  WS-AMT-TRACE-AREA.
001300     05  WS-AMT-TRACE-NUM        PIC S9(14)V9(05).
001310 01  WS-AMT-TRACE-ALT            REDEFINES WS-AMT-TRACE-AREA.
001320     05  WS-AMT-TRACE-TEXT       PIC X(19).
001330
001340*-----------------------------------------------------------------
001350*    Report title line - printed once at the head of the
001360*    transaction listing.
001370 01  WS-TITLE-LINE.
001380     05  FILLER                  PIC X(05)   VALUE SPACES.
001390     05  FILLER                  PIC X(40)
001400                     VALUE "CENTRAL STATE BANK - TRANSACTION ".
001410     05  FILLER                  PIC X(08)   VALUE "LISTING".
001420     05  FILLER                  PIC X(79)   VALUE SPACES.
001430
001440*    Column headings for the transaction listing.
001450 01  WS-LISTING-HEADER.
001460     05  FILLER                  PIC X(01)   VALUE SPACES.
001470     05  FILLER                  PIC X(10)   VALUE "TRAN ID".
001480     05  FILLER                  PIC X(16)   VALUE "SOURCE ACCT".
001490     05  FILLER                  PIC X(16)   VALUE "DEST ACCT".
001500     05  FILLER                  PIC X(24)   VALUE "AMOUNT".
001510     05  FILLER                  PIC X(19)   VALUE "TIMESTAMP".
001520     05  FILLER                  PIC X(46)   VALUE SPACES.
001530
001540*    One detail line of the transaction listing.
001550 01  WS-LISTING-DETAIL.
001560     05  FILLER                  PIC X(01)   VALUE SPACES.
001570     05  RPT-TRAN-ID             PIC ZZZ,ZZZ,ZZZ,ZZ9.
001580     05  FILLER                  PIC X(03)   VALUE SPACES.
001590     05  RPT-SOURCE-ACCT         PIC ZZZ,ZZZ,ZZZ,ZZ9.
001600     05  FILLER                  PIC X(02)   VALUE SPACES.
001610     05  RPT-DEST-ACCT           PIC ZZZ,ZZZ,ZZZ,ZZ9.
001620     05  FILLER                  PIC X(02)   VALUE SPACES.
001630     05  RPT-AMOUNT              PIC ZZ,ZZZ,ZZZ,ZZZ,ZZ9.99999.
001640     05  FILLER                  PIC X(02)   VALUE SPACES.
001650     05  RPT-TIMESTAMP           PIC X(19).
001660     05  FILLER                  PIC X(34)   VALUE SPACES.
001670
001680*    Grand-total line at the foot of the transaction listing.
001690 01  WS-LISTING-GRAND-TOTAL.
001700     05  FILLER                  PIC X(01)   VALUE SPACES.
001710     05  FILLER                  PIC X(21)
001720                         VALUE "TOTAL TRANSACTIONS: ".
001730     05  RPT-GRAND-CNT           PIC ZZZ,ZZZ,ZZ9.
001740     05  FILLER                  PIC X(04)   VALUE SPACES.
001750     05  FILLER                  PIC X(15)
001760                     VALUE "TOTAL AMOUNT: ".
001770     05  RPT-GRAND-AMT           PIC ZZ,ZZZ,ZZZ,ZZZ,ZZ9.99999.
001780     05  FILLER                  PIC X(56)   VALUE SPACES.
001790
001800*-----------------------------------------------------------------
001810*    Control-report title line.
001820 01  WS-CTL-TITLE-LINE.
001830     05  FILLER                  PIC X(05)   VALUE SPACES.
001840     05  FILLER                  PIC X(24)
001850                     VALUE "CONTROL REPORT".
001860     05  FILLER                  PIC X(103)  VALUE SPACES.
001870
001880*    One labelled counter line of the control report.  The same
001890*    record is reused for every line below - load the label and
001900*    the edited value, then WRITE.
001910 01  WS-CTL-DETAIL-LINE.
001920     05  FILLER                  PIC X(01)   VALUE SPACES.
001930     05  RPT-CTL-LABEL           PIC X(24).
001940     05  RPT-CTL-AMT-VALUE       PIC ZZ,ZZZ,ZZZ,ZZZ,ZZ9.99999.
001950     05  RPT-CTL-CNT-VALUE       REDEFINES RPT-CTL-AMT-VALUE
001960                                 PIC ZZZ,ZZZ,ZZ9.
001970     05  FILLER                  PIC X(83)   VALUE SPACES.
001980
001990******************************************************************
002000 LINKAGE                     SECTION.
002010*-----------------------------------------------------------------
002020 01  COUNTERS.
002030     05  CNT-TRANSFERS           PIC 9(09)      COMP.
002040     05  CNT-TRANSFER-AMT        PIC S9(14)V9(05).
002050     05  CNT-ACCTS-CREATED       PIC 9(09)      COMP.
002060     05  CNT-ACCT-QUERIES        PIC 9(09)      COMP.
002070     05  CNT-ERR-NOT-FOUND       PIC 9(09)      COMP.
002080     05  CNT-ERR-INSUFFICIENT    PIC 9(09)      COMP.
002090     05  CNT-ERR-INVALID-AMT     PIC 9(09)      COMP.
002100     05  CNT-ERR-EXISTS          PIC 9(09)      COMP.
002110     05  FILLER                  PIC X(01).
002120
002130******************************************************************
002140 PROCEDURE                   DIVISION    USING COUNTERS.
002150*-----------------------------------------------------------------
002160* Main procedure
002170*-----------------------------------------------------------------
002180 100-CONTROL-REPORT.
002190     PERFORM 200-INITIATE-CONTROL-REPORT.
002200     PERFORM 200-PRINT-TRANSACTION-LISTING UNTIL JOURNAL-EOF.
002210     PERFORM 200-TERMINATE-CONTROL-REPORT.
002220
002230     EXIT    PROGRAM.
002240
002250******************************************************************
002260* Open the journal and the report file, print the listing title
002270* and heading, then read the first journal record.
002280*-----------------------------------------------------------------
002290 200-INITIATE-CONTROL-REPORT.
002300     PERFORM 300-OPEN-ALL-FILES.
002310     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
002320     PERFORM 300-PRINT-LISTING-TITLE.
002330     PERFORM 300-PRINT-LISTING-HEADER.
002340     PERFORM 300-READ-TRANSACTION-JOURNAL.
002350
002360*-----------------------------------------------------------------
002370* Print one listing detail line, accumulate the grand-total
002380* figures, and read the next journal record.
002390*-----------------------------------------------------------------
002400 200-PRINT-TRANSACTION-LISTING.
002410     PERFORM 300-PRINT-LISTING-DETAIL.
002420     PERFORM 300-ACCUMULATE-LISTING-TOTALS.
002430     PERFORM 300-READ-TRANSACTION-JOURNAL.
002440
002450*-----------------------------------------------------------------
002460* Print the listing grand total, then the labelled control
002470* report section, then close down.
002480*-----------------------------------------------------------------
002490 200-TERMINATE-CONTROL-REPORT.
002500     PERFORM 300-PRINT-LISTING-GRAND-TOTAL.
002510     PERFORM 300-PRINT-CONTROL-REPORT-TITLE.
002520     PERFORM 300-PRINT-CONTROL-REPORT-BODY.
002530     PERFORM 300-CLOSE-ALL-FILES.
002540
002550******************************************************************
002560 300-OPEN-ALL-FILES.
002570     OPEN    INPUT   TRANSACTION-JOURNAL
002580             OUTPUT  CONTROL-REPORT-OUT.
002590
002600*-----------------------------------------------------------------
002610 300-INITIALIZE-SWITCHES-AND-COUNTERS.
002620     INITIALIZE WS-PROGRAM-SWITCHES
002630     MOVE ZERO TO WS-LISTING-LINE-CNT.
002640     INITIALIZE WS-LISTING-TOTALS.
002650
002660*-----------------------------------------------------------------
002670 300-READ-TRANSACTION-JOURNAL.
002680     READ TRANSACTION-JOURNAL
002690             AT END      MOVE "Y" TO WS-JOURNAL-EOF-SW.
002700
002710*-----------------------------------------------------------------
002720 300-PRINT-LISTING-TITLE.
002730     WRITE CONTROL-REPORT-LINE FROM WS-TITLE-LINE
002740             AFTER ADVANCING PAGE.
002750
002760*-----------------------------------------------------------------
002770 300-PRINT-LISTING-HEADER.
002780     WRITE CONTROL-REPORT-LINE FROM WS-LISTING-HEADER
002790             AFTER ADVANCING 2 LINES.
002800
002810*-----------------------------------------------------------------
002820 300-PRINT-LISTING-DETAIL.
002830     MOVE TRAN-ID            TO RPT-TRAN-ID.
002840     MOVE TRAN-SOURCE-ACCT   TO RPT-SOURCE-ACCT.
002850     MOVE TRAN-DEST-ACCT     TO RPT-DEST-ACCT.
002860     MOVE TRAN-AMOUNT        TO RPT-AMOUNT.
002870     MOVE TRAN-TIMESTAMP     TO RPT-TIMESTAMP.                   CR-0710 
002880     WRITE CONTROL-REPORT-LINE FROM WS-LISTING-DETAIL
002890             AFTER ADVANCING 1 LINE.
002900
002910*-----------------------------------------------------------------
002920 300-ACCUMULATE-LISTING-TOTALS.
002930     ADD 1            TO WS-LISTING-REC-CNT.
002940     ADD TRAN-AMOUNT  TO WS-LISTING-AMT-TOTAL.
002950     IF TRACE-MODE-ON
002960         MOVE WS-LISTING-AMT-TOTAL TO WS-AMT-TRACE-NUM
002970         DISPLAY "TRACE - RUNNING AMOUNT TOTAL NOW "
002980                 WS-AMT-TRACE-TEXT.
002990
003000*-----------------------------------------------------------------
003010 300-PRINT-LISTING-GRAND-TOTAL.                                  CR-0876 
003020     MOVE WS-LISTING-REC-CNT   TO RPT-GRAND-CNT.
003030     MOVE WS-LISTING-AMT-TOTAL TO RPT-GRAND-AMT.
003040     WRITE CONTROL-REPORT-LINE FROM WS-LISTING-GRAND-TOTAL
003050             AFTER ADVANCING 2 LINES.
003060
003070*-----------------------------------------------------------------
003080 300-PRINT-CONTROL-REPORT-TITLE.
003090     WRITE CONTROL-REPORT-LINE FROM WS-CTL-TITLE-LINE
003100             AFTER ADVANCING PAGE.
003110
003120*-----------------------------------------------------------------
003130* One labelled line per COUNTERS field, per the control-report
003140* layout fixed by the audit request AU-92-06.
003150*-----------------------------------------------------------------
003160 300-PRINT-CONTROL-REPORT-BODY.
003170     MOVE "TRANSFERS POSTED:      " TO RPT-CTL-LABEL.
003180     MOVE SPACES                    TO RPT-CTL-AMT-VALUE.
003190     MOVE CNT-TRANSFERS             TO RPT-CTL-CNT-VALUE.
003200     WRITE CONTROL-REPORT-LINE FROM WS-CTL-DETAIL-LINE
003210             AFTER ADVANCING 2 LINES.
003220
003230     MOVE "TOTAL AMOUNT MOVED:    " TO RPT-CTL-LABEL.
003240     MOVE CNT-TRANSFER-AMT          TO RPT-CTL-AMT-VALUE.
003250     WRITE CONTROL-REPORT-LINE FROM WS-CTL-DETAIL-LINE
003260             AFTER ADVANCING 1 LINE.
003270
003280     MOVE "ACCOUNTS CREATED:      " TO RPT-CTL-LABEL.            CR-0204 
003290     MOVE SPACES                    TO RPT-CTL-AMT-VALUE.
003300     MOVE CNT-ACCTS-CREATED         TO RPT-CTL-CNT-VALUE.
003310     WRITE CONTROL-REPORT-LINE FROM WS-CTL-DETAIL-LINE
003320             AFTER ADVANCING 1 LINE.
003330
003340     MOVE "ACCOUNT INQUIRIES:     " TO RPT-CTL-LABEL.
003350     MOVE SPACES                    TO RPT-CTL-AMT-VALUE.
003360     MOVE CNT-ACCT-QUERIES          TO RPT-CTL-CNT-VALUE.
003370     WRITE CONTROL-REPORT-LINE FROM WS-CTL-DETAIL-LINE
003380             AFTER ADVANCING 1 LINE.
003390
003400     MOVE "REJECT - NOT FOUND:    " TO RPT-CTL-LABEL.            CR-0455 
003410     MOVE SPACES                    TO RPT-CTL-AMT-VALUE.
003420     MOVE CNT-ERR-NOT-FOUND         TO RPT-CTL-CNT-VALUE.
003430     WRITE CONTROL-REPORT-LINE FROM WS-CTL-DETAIL-LINE
003440             AFTER ADVANCING 1 LINE.
003450
003460     MOVE "REJECT - INSUFFICIENT: " TO RPT-CTL-LABEL.
003470     MOVE SPACES                    TO RPT-CTL-AMT-VALUE.
003480     MOVE CNT-ERR-INSUFFICIENT      TO RPT-CTL-CNT-VALUE.
003490     WRITE CONTROL-REPORT-LINE FROM WS-CTL-DETAIL-LINE
003500             AFTER ADVANCING 1 LINE.
003510
003520     MOVE "REJECT - INVALID AMT:  " TO RPT-CTL-LABEL.
003530     MOVE SPACES                    TO RPT-CTL-AMT-VALUE.
003540     MOVE CNT-ERR-INVALID-AMT       TO RPT-CTL-CNT-VALUE.
003550     WRITE CONTROL-REPORT-LINE FROM WS-CTL-DETAIL-LINE
003560             AFTER ADVANCING 1 LINE.
003570
003580     MOVE "REJECT - ALREADY EXISTS:" TO RPT-CTL-LABEL.
003590     MOVE SPACES                    TO RPT-CTL-AMT-VALUE.
003600     MOVE CNT-ERR-EXISTS            TO RPT-CTL-CNT-VALUE.
003610     WRITE CONTROL-REPORT-LINE FROM WS-CTL-DETAIL-LINE
003620             AFTER ADVANCING 1 LINE.
003630
003640*-----------------------------------------------------------------
003650* CR-0960 - operations asked that both file-status codes be
003660* logged together on close so a bad CTLRPT status is not missed
003670* when TRANJRNL closed clean.
003680*-----------------------------------------------------------------
003690 300-CLOSE-ALL-FILES.
003700     CLOSE   TRANSACTION-JOURNAL
003710             CONTROL-REPORT-OUT.
003720     DISPLAY "CONTROL-REPORT FILE STATUS AT CLOSE: "
003730             WS-FILE-STATUS-COMBINED.                            CR-0960 
