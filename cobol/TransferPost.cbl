000100******************************************************************
000110* This program is to post funds-transfer, account-open, and
000120*    balance-inquiry requests against the core ledger account
000130*    master, USING keyed random access in ascending account-id
000140*    order for every two-account update.
000150*
000160* Used File
000170*    - Account Master File (Indexed): ACCTMSTR
000180*    - Transfer Request File: TRANFILE
000190*    - Transaction Journal File: TRANJRNL
000200*    - Control Report File (via CALL "CONTROL-REPORT"): CTLRPT
000210*
000220******************************************************************
000230 IDENTIFICATION              DIVISION.
000240*-----------------------------------------------------------------
000250 PROGRAM-ID.                 TRANSFER-POST.
000260 AUTHOR.                     R. HUTCHINS.
000270 INSTALLATION.               CENTRAL STATE BANK - DATA PROC DIV.
000280 DATE-WRITTEN.               MARCH 14, 1987.
000290 DATE-COMPILED.
000300 SECURITY.                   COMPANY CONFIDENTIAL - RESTRICTED
000310                             DISTRIBUTION.
000320*-----------------------------------------------------------------
000330* CHANGE LOG
000340*   DATE        BY    CR-NO     DESCRIPTION
000350*   ----------  ----  --------  -------------------------------
000360*   03/14/87    RH    CR-0118   ORIGINAL PROGRAM - FUNDS
000370*                               TRANSFER POSTING AGAINST THE
000380*                               INDEXED ACCOUNT MASTER.
000390*   09/02/88    RH    CR-0204   ADDED ACCOUNT-OPEN AND BALANCE
000400*                               INQUIRY REQUEST TYPES TO THE
000410*                               SAME REQUEST STREAM.
000420*   06/19/90    TO    CR-0367   CORRECTED ASCENDING-KEY ACCESS
000430*                               ORDER ON TRANSFERS - EQUAL-KEY
000440*                               DEADLOCK REPORTED BY OPERATIONS.
000450*   01/08/92    DV    CR-0455   ADDED REJECT COUNTERS BY REASON
000460*                               PER AUDIT REQUEST AU-92-06.
000470*   11/03/93    TO    CR-0561   EXACT-BALANCE TRANSFER (AMOUNT
000480*                               EQUALS FULL SOURCE BALANCE) WAS
000490*                               BEING REJECTED IN ERROR - FIXED
000500*                               IN TRANSFER-EDIT BOUNDS TEST.
000510*   04/22/95    KA    CR-0648   UPSI-0 DRY-RUN SWITCH ADDED FOR
000520*                               OPERATIONS TO TEST-RUN A REQUEST
000530*                               FILE WITHOUT UPDATING THE MASTER.
000540*   10/17/96    BS    CR-0710   STANDARDIZED TIMESTAMP FORMAT TO
000550*                               YYYY-MM-DD HH:MM:SS FOR THE
000560*                               JOURNAL, TO MATCH CONTROLREPORT.
000570*   02/11/98    KA    CR-0799   YEAR 2000 REVIEW - WS-CURR-YYYY
000580*                               EXPANDED TO 4 DIGITS THROUGHOUT;
000590*                               NO 2-DIGIT YEAR FIELDS REMAIN.
000600*   08/05/99    KA    CR-0799   YEAR 2000 REVIEW SIGNED OFF BY
000610*                               QA - SEE AU-99-14.
000620*   05/30/01    SP    CR-0902   REJECTS NO LONGER HALT THE RUN -
000630*                               BAD REQUEST IS COUNTED AND THE
000640*                               NEXT REQUEST IS READ.
000650*   07/14/04    SP    CR-1033   MINOR - REQ-TYPE NOW CHECKED
000660*                               AGAINST CLASS VALID-REQ-CODE
000670*                               INSTEAD OF THREE 88-LEVELS.
000680*   09/03/04    SP    CR-1040   COUNTERS GROUP WAS REFERENCED
000690*                               THROUGHOUT BUT NEVER COPYBOOKED
000700*                               IN - ADDED COPY CONTROLTOTALS.CPY
000710*                               TO WORKING-STORAGE.  CONTROL-
000720*                               REPORT HAD BEEN CALLED WITH
000730*                               UNINITIALIZED STORAGE.
000740*   11/16/05    SP    CR-1118   ADDED TRANSACTION INQUIRY BY ID
000750*                               (REQ-TYPE "I") PER AUDIT REQUEST
000760*                               AU-05-21.  LOOKUP IS LIMITED TO
000770*                               TRANSACTIONS POSTED EARLIER IN
000780*                               THE SAME RUN, SINCE TRANJRNL IS
000790*                               SEQUENTIAL OUTPUT-ONLY.
000800*   04/03/06    SP    CR-1152   NOT-FOUND REJECT ON A TRANSFER
000810*                               NAMED REQ-ACCT-1 EVEN WHEN THE
000820*                               DESTINATION WAS THE MISSING
000830*                               ACCOUNT - OPERATIONS CAUGHT THIS
000840*                               ON A MISPOSTED-TRANSFER TRACE.
000850*                               NOW CAPTURES THE ID ACTUALLY
000860*                               FAILING THE KEYED READ.
000870*   06/12/06    SP    CR-1189   CODING STANDARDS AUDIT AU-06-09 -
000880*                               WS-IDX, WS-SWAP-ACCT AND THE
000890*                               CR-1152 NOT-FOUND-ID FIELD MOVED
000900*                               OFF WS-WORK-COUNTERS ONTO 77-
000910*                               LEVEL ITEMS; 300-PROCESS-
000920*                               TRANSFER-REQUEST RECODED WITH A
000930*                               GO TO EXIT RANGE IN PLACE OF THE
000940*                               THREE WS-REQUEST-ACCEPTED IFs;
000950*                               500-ACCESS-NEXT-ACCT-ASCENDING
000960*                               NOW FALLS THROUGH A PERFORM...
000970*                               THRU RANGE INTO 500-SAVE-
000980*                               ACCOUNT-BY-ID INSTEAD OF CALLING
000990*                               IT INLINE, PER DP STANDARDS.
001000*-----------------------------------------------------------------
001010 ENVIRONMENT                 DIVISION.
001020*-----------------------------------------------------------------
001030 CONFIGURATION               SECTION.
001040 SOURCE-COMPUTER.            IBM-370.
001050 OBJECT-COMPUTER.            IBM-370.
001060 SPECIAL-NAMES.
001070     C01 IS TOP-OF-FORM
001080     CLASS VALID-REQ-CODE   IS "A" "T" "Q" "I"                   CR-1118
001090     UPSI-0 ON STATUS IS DRY-RUN-REQUESTED                       CR-0648 
001100            OFF STATUS IS NORMAL-POSTING-RUN.
001110*-----------------------------------------------------------------
001120 INPUT-OUTPUT                SECTION.
001130 FILE-CONTROL.
001140     SELECT  ACCOUNT-MASTER
001150             ASSIGN TO ACCTMSTR
001160             ORGANIZATION IS INDEXED
001170             ACCESS MODE IS DYNAMIC
001180             RECORD KEY IS ACCT-ID
001190             FILE STATUS IS WS-ACCTMSTR-STAT.
001200
001210     SELECT  TRANSFER-REQUESTS
001220             ASSIGN TO TRANFILE
001230             ORGANIZATION IS LINE SEQUENTIAL
001240             FILE STATUS IS WS-TRANFILE-STAT.
001250
001260     SELECT  TRANSACTION-JOURNAL
001270             ASSIGN TO TRANJRNL
001280             ORGANIZATION IS SEQUENTIAL
001290             FILE STATUS IS WS-TRANJRNL-STAT.
001300
001310******************************************************************
001320 DATA                        DIVISION.
001330*-----------------------------------------------------------------
001340 FILE                        SECTION.
001350 FD  ACCOUNT-MASTER
001360     RECORD CONTAINS 32 CHARACTERS
001370     DATA RECORD IS ACCOUNT-RECORD.
001380     COPY "Copybooks/AccountRecord.cpy".
001390
001400 FD  TRANSFER-REQUESTS
001410     RECORD CONTAINS 45 CHARACTERS
001420     DATA RECORD IS TRANSFER-REQUEST.
001430     COPY "Copybooks/TransferRequest.cpy".
001440
001450 FD  TRANSACTION-JOURNAL
001460     RECORD CONTAINS 87 CHARACTERS
001470     DATA RECORD IS TRANSACTION-RECORD.
001480     COPY "Copybooks/TransactionRecord.cpy".
001490
001500*-----------------------------------------------------------------
001510 WORKING-STORAGE             SECTION.
001520*-----------------------------------------------------------------
001530 01  WS-PROGRAM-SWITCHES.
001540     05  WS-REQUEST-EOF-SW       PIC X(01)   VALUE "N".
001550         88  REQUEST-EOF                     VALUE "Y".
001560     05  WS-DUPLICATE-SW         PIC X(01).
001570         88  WS-ACCT-IS-DUPLICATE            VALUE "Y".
001580     05  WS-NOTFOUND-SW          PIC X(01).
001590         88  WS-ACCT-NOT-ON-FILE             VALUE "Y".
001600     05  WS-REJECT-SW            PIC X(01).
001610         88  WS-REQUEST-REJECTED             VALUE "Y".
001620         88  WS-REQUEST-ACCEPTED              VALUE "N".
001630     05  FILLER                  PIC X(01).
001640
001650*-----------------------------------------------------------------
001660 01  WS-FILE-STATUS.
001670     05  WS-ACCTMSTR-STAT        PIC X(02).
001680     05  WS-TRANFILE-STAT        PIC X(02).
001690     05  WS-TRANJRNL-STAT        PIC X(02).
001700     05  FILLER                  PIC X(01).
001710
001720*-----------------------------------------------------------------
001730*    End-of-job control totals, accumulated here and passed by
001740*    CALL to CONTROL-REPORT at 200-TERMINATE-TRANSFER-POST.    CR-1040
001750     COPY "Copybooks/ControlTotals.cpy".
001760
001770*-----------------------------------------------------------------
001780*    Standalone scratch items - none of these belongs to any
001790*    larger record, so they are carried at the 77 level rather
001800*    than padded out into a group of their own.
001810 77  WS-IDX                      PIC 9(01)   COMP.
001820 77  WS-SWAP-ACCT                PIC 9(12).
001830 77  WS-NOTFOUND-ACCT-ID         PIC 9(12).                     CR-1152
001840*-----------------------------------------------------------------
001850 01  WS-WORK-COUNTERS.
001860     05  WS-NEXT-TRAN-ID         PIC 9(12)   COMP.
001870     05  FILLER                  PIC X(01).
001880
001890*    Two-entry ascending-order table. REQ-ACCT-1/REQ-ACCT-2 are
001900*    loaded here, compare-swapped, then read back out as the
001910*    low and high account id - this is how CR-0367's deadlock
001920*    fix is enforced mechanically rather than by inspection.
001930 01  WS-ACCT-SORT-TABLE.
001940     05  WS-ACCT-SORT-ENTRY      PIC 9(12)
001950                                 OCCURS 2 TIMES.
001960     05  FILLER                  PIC X(01).
001970 01  WS-ACCT-SORT-ALT            REDEFINES WS-ACCT-SORT-TABLE.
001980     05  WS-SORT-LOW-ACCT        PIC 9(12).
001990     05  WS-SORT-HIGH-ACCT       PIC 9(12).
002000     05  FILLER                  PIC X(01).
002010
002020*-----------------------------------------------------------------
002030*    In-run table of posted transactions, for CR-1118's "I"
002040*    inquiry-by-id request.  Transaction ids are assigned
002050*    1, 2, 3... in posting order, so table entry N always holds
002060*    TRAN-ID N - this lets an inquiry later in the same request
002070*    stream find a transaction without a keyed read against
002080*    TRANJRNL, which is sequential output-only (see SELECT
002090*    above).  A run that posts more transfers than the table
002100*    holds logs a one-time warning; ids past that point cannot
002110*    be looked up until the table is enlarged.
002120 01  WS-TRAN-INQUIRY-WORK.
002130     05  WS-TRAN-LOOKUP-ID       PIC 9(12)   COMP.
002140     05  WS-POSTED-TRANS-CNT     PIC 9(04)   COMP.
002150     05  WS-POSTED-TRANS-FULL-SW PIC X(01)   VALUE "N".
002160         88  WS-POSTED-TRANS-FULL            VALUE "Y".
002170     05  FILLER                  PIC X(01).
002180
002190 01  WS-POSTED-TRANS-TABLE.
002200     05  WS-POSTED-TRANS-ENTRY   OCCURS 2000 TIMES.
002210         10  WS-PT-SOURCE        PIC 9(12).
002220         10  WS-PT-DEST          PIC 9(12).
002230         10  WS-PT-AMOUNT        PIC S9(14)V9(05).
002240         10  WS-PT-TIMESTAMP     PIC X(19).
002250     05  FILLER                  PIC X(01).
002260
002270*-----------------------------------------------------------------
002280 01  WS-SOURCE-ACCOUNT.
002290     05  WS-SRC-ACCT-ID          PIC 9(12).
002300     05  WS-SRC-BALANCE          PIC S9(14)V9(05).
002310     05  FILLER                  PIC X(01).
002320
002330 01  WS-DEST-ACCOUNT.
002340     05  WS-DST-ACCT-ID          PIC 9(12).
002350     05  WS-DST-BALANCE          PIC S9(14)V9(05).
002360     05  FILLER                  PIC X(01).
002370
002380 01  WS-EDIT-LINKAGE-AREA.
002390     05  WS-EDIT-AMOUNT          PIC S9(14)V9(05).
002400     05  WS-EDIT-SRC-BALANCE     PIC S9(14)V9(05).
002410     05  WS-EDIT-DST-BALANCE     PIC S9(14)V9(05).
002420     05  WS-EDIT-NEW-SRC-BAL     PIC S9(14)V9(05).
002430     05  WS-EDIT-NEW-DST-BAL     PIC S9(14)V9(05).
002440     05  WS-EDIT-RETURN-CODE     PIC X(02).
002450         88  EDIT-OK                         VALUE "00".
002460         88  EDIT-INSUFFICIENT-FUNDS         VALUE "01".
002470     05  FILLER                  PIC X(01).
002480
002490*    Alternate view of the amount being edited, used only when
002500*    operations asks for a hex-style DISPLAY of a rejected
002510*    amount field during problem determination.
002520 01  WS-AMOUNT-EDIT-AREA.
002530     05  WS-AMOUNT-EDIT-NUM      PIC S9(14)V9(05).
002540     05  FILLER                  PIC X(01).
002550 01  WS-AMOUNT-EDIT-ALT          REDEFINES WS-AMOUNT-EDIT-AREA.
002560     05  WS-AMOUNT-EDIT-TEXT     PIC X(19).
002570     05  FILLER                  PIC X(01).
002580
002590*-----------------------------------------------------------------
002600 01  WS-CURRENT-DATE-TIME.
002610     05  WS-CURR-DATE.
002620         10  WS-CURR-YYYY        PIC 9(04).
002630         10  WS-CURR-MM          PIC 9(02).
002640         10  WS-CURR-DD          PIC 9(02).
002650     05  WS-CURR-TIME.
002660         10  WS-CURR-HH          PIC 9(02).
002670         10  WS-CURR-MI          PIC 9(02).
002680         10  WS-CURR-SS          PIC 9(02).
002690     05  FILLER                  PIC X(01).
002700 01  WS-CURRENT-DATE-TIME-ALT    REDEFINES WS-CURRENT-DATE-TIME.
002710     05  WS-CURR-DATE-TIME-NUM   PIC 9(14).
002720     05  FILLER                  PIC X(01).
002730
002740 01  WS-TIMESTAMP-FIELD.
002750     05  WS-TS-YYYY              PIC 9(04).
002760     05  WS-TS-DASH1             PIC X(01)   VALUE "-".
002770     05  WS-TS-MM                PIC 9(02).
002780     05  WS-TS-DASH2             PIC X(01)   VALUE "-".
002790     05  WS-TS-DD                PIC 9(02).
002800     05  WS-TS-SPACE             PIC X(01)   VALUE SPACE.
002810     05  WS-TS-HH                PIC 9(02).
002820     05  WS-TS-COLON1            PIC X(01)   VALUE ":".
002830     05  WS-TS-MI                PIC 9(02).
002840     05  WS-TS-COLON2            PIC X(01)   VALUE ":".
002850     05  WS-TS-SS                PIC 9(02).
002860     05  FILLER                  PIC X(01).
002870
002880*-----------------------------------------------------------------
002890*    Reject message literals - filled in and DISPLAYed to the
002900*    job log, one per BUSINESS RULES error condition.
002910 01  WS-REJECT-MESSAGES.
002920     05  WS-MSG-NOT-FOUND.
002930         10  FILLER              PIC X(17)
002940                                 VALUE "ACCOUNT WITH ID ".
002950         10  WS-MSG-NF-ACCT      PIC 9(12).
002960         10  FILLER              PIC X(10)  VALUE " NOT FOUND".
002970     05  WS-MSG-TRAN-NOT-FOUND.
002980         10  FILLER              PIC X(21)
002990                                 VALUE "TRANSACTION WITH ID ".
003000         10  WS-MSG-TNF-TRAN     PIC 9(12).
003010         10  FILLER              PIC X(10)  VALUE " NOT FOUND".
003020     05  WS-MSG-EXISTS.
003030         10  FILLER              PIC X(17)
003040                                 VALUE "ACCOUNT WITH ID ".
003050         10  WS-MSG-EX-ACCT      PIC 9(12).
003060         10  FILLER              PIC X(15)
003070                                 VALUE " ALREADY EXISTS".
003080     05  WS-MSG-INSUFFICIENT.
003090         10  FILLER              PIC X(08)  VALUE "ACCOUNT ".
003100         10  WS-MSG-IF-ACCT      PIC 9(12).
003110         10  FILLER              PIC X(27)
003120             VALUE " HAS INSUFFICIENT BALANCE.".
003130         10  FILLER              PIC X(17)
003140                                 VALUE " CURRENT BALANCE:".
003150         10  WS-MSG-IF-BAL       PIC -(13)9.99999.
003160         10  FILLER              PIC X(19)
003170                                 VALUE ", REQUESTED AMOUNT:".
003180         10  WS-MSG-IF-AMT       PIC -(13)9.99999.
003190     05  WS-MSG-BAD-AMOUNT       PIC X(40)
003200         VALUE "TRANSACTION AMOUNT MUST BE POSITIVE".
003210     05  WS-MSG-BAD-ACCTS.
003220         10  FILLER              PIC X(24)
003230             VALUE "SOURCE AND DESTINATION ".
003240         10  FILLER              PIC X(26)
003250             VALUE "ACCOUNTS MUST BE DIFFERENT".
003260     05  FILLER                  PIC X(01).
003270
003280******************************************************************
003290 PROCEDURE                   DIVISION.
003300*-----------------------------------------------------------------
003310* Main procedure
003320*-----------------------------------------------------------------
003330 100-TRANSFER-POST.
003340     PERFORM 200-INITIATE-TRANSFER-POST.
003350     PERFORM 200-PROCEED-TRANSFER-POST UNTIL REQUEST-EOF.
003360     PERFORM 200-TERMINATE-TRANSFER-POST.
003370
003380     STOP RUN.
003390
003400******************************************************************
003410* Open all files, initialize switches and the transaction id
003420* sequence, then prime the request file with its first record.
003430*-----------------------------------------------------------------
003440 200-INITIATE-TRANSFER-POST.
003450     PERFORM 300-OPEN-ALL-FILES.
003460     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
003470     PERFORM 300-READ-REQUEST-RECORD.
003480
003490*-----------------------------------------------------------------
003500* Dispatch one request record by REQ-TYPE.  A bad REQ-TYPE is
003510* treated as an invalid-amount reject per CR-0902 - it does not
003520* halt the run.
003530*-----------------------------------------------------------------
003540 200-PROCEED-TRANSFER-POST.                                      CR-0902 
003550     EVALUATE TRUE
003560         WHEN REQ-TYPE IS NOT VALID-REQ-CODE
003570             PERFORM 300-REJECT-INVALID-REQ-TYPE
003580         WHEN REQ-OPEN-ACCT
003590             PERFORM 300-PROCESS-OPEN-REQUEST
003600         WHEN REQ-POST-TRANSFER
003610             PERFORM 300-PROCESS-TRANSFER-REQUEST
003620         WHEN REQ-ACCT-INQUIRY
003630             PERFORM 300-PROCESS-INQUIRY-REQUEST
003640         WHEN REQ-TRAN-INQUIRY
003650             PERFORM 300-PROCESS-TRAN-INQUIRY-REQUEST
003660     END-EVALUATE.
003670     PERFORM 300-READ-REQUEST-RECORD.
003680
003690*-----------------------------------------------------------------
003700* Call the control-report subprogram with the final counters,
003710* then close down.
003720*-----------------------------------------------------------------
003730 200-TERMINATE-TRANSFER-POST.
003740     CALL "CONTROL-REPORT" USING COUNTERS.
003750     PERFORM 300-CLOSE-ALL-FILES.
003760     DISPLAY "TRANSFER-POST COMPLETED!!!".
003770
003780******************************************************************
003790 300-OPEN-ALL-FILES.
003800     OPEN    I-O     ACCOUNT-MASTER
003810             INPUT   TRANSFER-REQUESTS
003820             OUTPUT  TRANSACTION-JOURNAL.
003830
003840*-----------------------------------------------------------------
003850 300-INITIALIZE-SWITCHES-AND-COUNTERS.
003860     INITIALIZE WS-PROGRAM-SWITCHES COUNTERS
003870                WS-TRAN-INQUIRY-WORK.
003880     MOVE 1 TO WS-NEXT-TRAN-ID.
003890     IF DRY-RUN-REQUESTED
003900         DISPLAY "TRANSFER-POST RUNNING IN DRY-RUN MODE - "
003910                 "UPSI-0 IS ON, MASTER WILL NOT BE UPDATED".
003920
003930*-----------------------------------------------------------------
003940 300-READ-REQUEST-RECORD.
003950     READ TRANSFER-REQUESTS
003960             AT END      MOVE "Y" TO WS-REQUEST-EOF-SW.
003970
003980*-----------------------------------------------------------------
003990 300-REJECT-INVALID-REQ-TYPE.
004000     DISPLAY "REJECTED - UNRECOGNIZED REQUEST TYPE: " REQ-TYPE.
004010     ADD 1 TO CNT-ERR-INVALID-AMT.
004020
004030*-----------------------------------------------------------------
004040* Open account: reject negative initial balance, reject a
004050* duplicate account id, otherwise write the new master record.
004060*-----------------------------------------------------------------
004070 300-PROCESS-OPEN-REQUEST.
004080     IF REQ-AMOUNT < 0
004090         DISPLAY "REJECTED - INITIAL BALANCE MUST BE NON-"
004100                 "NEGATIVE FOR ACCOUNT " REQ-ACCT-1
004110         ADD 1 TO CNT-ERR-INVALID-AMT
004120     ELSE
004130         PERFORM 400-CHECK-DUPLICATE-ACCT
004140         IF WS-ACCT-IS-DUPLICATE
004150             MOVE REQ-ACCT-1 TO WS-MSG-EX-ACCT
004160             DISPLAY "REJECTED - " WS-MSG-EXISTS
004170             ADD 1 TO CNT-ERR-EXISTS
004180         ELSE
004190             PERFORM 400-WRITE-NEW-ACCOUNT
004200             ADD 1 TO CNT-ACCTS-CREATED.
004210
004220*-----------------------------------------------------------------
004230* Account inquiry: report the id and balance, or reject as
004240* not-found.
004250*-----------------------------------------------------------------
004260 300-PROCESS-INQUIRY-REQUEST.
004270     PERFORM 400-READ-ACCT-FOR-INQUIRY.
004280     IF WS-ACCT-NOT-ON-FILE
004290         MOVE REQ-ACCT-1 TO WS-MSG-NF-ACCT
004300         DISPLAY "REJECTED - " WS-MSG-NOT-FOUND
004310         ADD 1 TO CNT-ERR-NOT-FOUND
004320     ELSE
004330         DISPLAY "ACCOUNT " ACCT-ID " BALANCE " ACCT-BALANCE
004340         ADD 1 TO CNT-ACCT-QUERIES.
004350
004360*-----------------------------------------------------------------
004370* Transaction inquiry by id: REQ-ACCT-1 carries the TRAN-ID to
004380* look up.  Found only if it was posted earlier in this same
004390* run - see WS-POSTED-TRANS-TABLE above.  Not added to COUNTERS;
004400* no reject/query slot was defined there for this request type.
004410*-----------------------------------------------------------------
004420 300-PROCESS-TRAN-INQUIRY-REQUEST.
004430     MOVE REQ-ACCT-1 TO WS-TRAN-LOOKUP-ID.
004440     IF WS-TRAN-LOOKUP-ID < 1
004450         OR WS-TRAN-LOOKUP-ID > WS-POSTED-TRANS-CNT
004460         MOVE WS-TRAN-LOOKUP-ID TO WS-MSG-TNF-TRAN
004470         DISPLAY "REJECTED - " WS-MSG-TRAN-NOT-FOUND
004480     ELSE
004490         DISPLAY "TRANSACTION " WS-TRAN-LOOKUP-ID
004500                 " SOURCE " WS-PT-SOURCE(WS-TRAN-LOOKUP-ID)
004510                 " DEST " WS-PT-DEST(WS-TRAN-LOOKUP-ID)
004520                 " AMOUNT " WS-PT-AMOUNT(WS-TRAN-LOOKUP-ID)
004530                 " TIMESTAMP " WS-PT-TIMESTAMP(WS-TRAN-LOOKUP-ID).
004540
004550*-----------------------------------------------------------------
004560* Post transfer: field edits, ascending-key account access,
004570* CALL to TRANSFER-EDIT for the funds check and arithmetic,
004580* then post both accounts and write the journal record.
004590*-----------------------------------------------------------------
004600 300-PROCESS-TRANSFER-REQUEST.
004610     MOVE "N" TO WS-REJECT-SW.
004620     PERFORM 400-VALIDATE-TRANSFER-FIELDS.
004630     IF WS-REQUEST-REJECTED
004640         GO TO 300-PROCESS-TRANSFER-REQUEST-EXIT.
004650     PERFORM 400-ACCESS-ACCTS-ASCENDING.
004660     IF WS-REQUEST-REJECTED
004670         GO TO 300-PROCESS-TRANSFER-REQUEST-EXIT.
004680     PERFORM 400-CALL-TRANSFER-EDIT.
004690     IF WS-REQUEST-REJECTED
004700         GO TO 300-PROCESS-TRANSFER-REQUEST-EXIT.
004710     PERFORM 400-POST-TRANSFER.
004720
004730 300-PROCESS-TRANSFER-REQUEST-EXIT.
004740     EXIT.
004750
004760******************************************************************
004770* Duplicate check for account open - keyed read, INVALID KEY
004780* means no duplicate exists.
004790*-----------------------------------------------------------------
004800 400-CHECK-DUPLICATE-ACCT.
004810     MOVE REQ-ACCT-1 TO ACCT-ID.
004820     READ ACCOUNT-MASTER
004830             INVALID KEY
004840                 MOVE "N" TO WS-DUPLICATE-SW
004850             NOT INVALID KEY
004860                 MOVE "Y" TO WS-DUPLICATE-SW.
004870
004880*-----------------------------------------------------------------
004890 400-WRITE-NEW-ACCOUNT.
004900     MOVE REQ-ACCT-1 TO ACCT-ID.
004910     MOVE REQ-AMOUNT TO ACCT-BALANCE.
004920     WRITE ACCOUNT-RECORD
004930             INVALID KEY
004940                 DISPLAY "SYSTEM ERROR - COULD NOT WRITE "
004950                         "ACCOUNT " ACCT-ID.
004960
004970*-----------------------------------------------------------------
004980 400-READ-ACCT-FOR-INQUIRY.
004990     MOVE REQ-ACCT-1 TO ACCT-ID.
005000     READ ACCOUNT-MASTER
005010             INVALID KEY
005020                 MOVE "Y" TO WS-NOTFOUND-SW
005030             NOT INVALID KEY
005040                 MOVE "N" TO WS-NOTFOUND-SW.
005050
005060*-----------------------------------------------------------------
005070* Amount must be positive; source and destination must differ.
005080* Both rejects are counted as invalid-amount per BUSINESS RULES.
005090*-----------------------------------------------------------------
005100 400-VALIDATE-TRANSFER-FIELDS.
005110     MOVE "N" TO WS-REJECT-SW.
005120     IF REQ-AMOUNT NOT > 0
005130         DISPLAY "REJECTED - " WS-MSG-BAD-AMOUNT
005140         ADD 1 TO CNT-ERR-INVALID-AMT
005150         MOVE "Y" TO WS-REJECT-SW
005160     ELSE
005170         IF REQ-ACCT-1 = REQ-ACCT-2
005180             DISPLAY "REJECTED - " WS-MSG-BAD-ACCTS
005190             ADD 1 TO CNT-ERR-INVALID-AMT
005200             MOVE "Y" TO WS-REJECT-SW.
005210
005220*-----------------------------------------------------------------
005230* Load the two account ids into the sort table, compare-swap so
005240* the lower id is always accessed first (CR-0367), then keyed-
005250* read both accounts in that order.
005260*-----------------------------------------------------------------
005270 400-ACCESS-ACCTS-ASCENDING.                                     CR-0367 
005280     MOVE REQ-ACCT-1 TO WS-ACCT-SORT-ENTRY(1).
005290     MOVE REQ-ACCT-2 TO WS-ACCT-SORT-ENTRY(2).
005300     IF WS-ACCT-SORT-ENTRY(1) > WS-ACCT-SORT-ENTRY(2)
005310         MOVE WS-ACCT-SORT-ENTRY(1) TO WS-SWAP-ACCT
005320         MOVE WS-ACCT-SORT-ENTRY(2) TO WS-ACCT-SORT-ENTRY(1)
005330         MOVE WS-SWAP-ACCT          TO WS-ACCT-SORT-ENTRY(2).
005340
005350     MOVE "N" TO WS-NOTFOUND-SW.
005360     MOVE 1 TO WS-IDX.
005370     PERFORM 500-ACCESS-NEXT-ACCT-ASCENDING
005380             THRU 500-SAVE-ACCOUNT-BY-ID-EXIT
005390             UNTIL WS-IDX > 2 OR WS-ACCT-NOT-ON-FILE.
005400
005410     IF WS-ACCT-NOT-ON-FILE
005420         MOVE WS-NOTFOUND-ACCT-ID TO WS-MSG-NF-ACCT              CR-1152 
005430         DISPLAY "REJECTED - " WS-MSG-NOT-FOUND
005440         ADD 1 TO CNT-ERR-NOT-FOUND
005450         MOVE "Y" TO WS-REJECT-SW.
005460
005470*-----------------------------------------------------------------
005480* Keyed-read one entry off the ascending-order table and save it,
005490* then step the subscript.  Called repeatedly by
005500* 400-ACCESS-ACCTS-ASCENDING until both accounts are read or one
005510* comes back not-on-file.
005520*-----------------------------------------------------------------
005530 500-ACCESS-NEXT-ACCT-ASCENDING.
005540     MOVE WS-ACCT-SORT-ENTRY(WS-IDX) TO ACCT-ID.
005550     READ ACCOUNT-MASTER
005560             INVALID KEY
005570                 MOVE ACCT-ID TO WS-NOTFOUND-ACCT-ID             CR-1152
005580                 MOVE "Y" TO WS-NOTFOUND-SW
005590                 GO TO 500-SAVE-ACCOUNT-BY-ID-EXIT.
005600
005610*-----------------------------------------------------------------
005620* The account just READ belongs in WS-SOURCE-ACCOUNT if its id
005630* matches the request's source, otherwise it is the destination.
005640* Entered by falling through from 500-ACCESS-NEXT-ACCT-ASCENDING
005650* above on a successful READ only - an INVALID KEY there skips
005660* this paragraph entirely with the GO TO above, straight to the
005670* EXIT below, since there is no account to file by id.
005680*-----------------------------------------------------------------
005690 500-SAVE-ACCOUNT-BY-ID.
005700     IF ACCT-ID = REQ-ACCT-1
005710         MOVE ACCT-ID      TO WS-SRC-ACCT-ID
005720         MOVE ACCT-BALANCE TO WS-SRC-BALANCE
005730     ELSE
005740         MOVE ACCT-ID      TO WS-DST-ACCT-ID
005750         MOVE ACCT-BALANCE TO WS-DST-BALANCE.
005760
005770 500-SAVE-ACCOUNT-BY-ID-EXIT.
005780     ADD 1 TO WS-IDX.
005790
005800*-----------------------------------------------------------------
005810 400-CALL-TRANSFER-EDIT.
005820     MOVE REQ-AMOUNT    TO WS-EDIT-AMOUNT.
005830     MOVE WS-SRC-BALANCE TO WS-EDIT-SRC-BALANCE.
005840     MOVE WS-DST-BALANCE TO WS-EDIT-DST-BALANCE.
005850     CALL "TRANSFER-EDIT" USING WS-EDIT-LINKAGE-AREA.
005860     IF EDIT-INSUFFICIENT-FUNDS
005870         MOVE REQ-ACCT-1       TO WS-MSG-IF-ACCT
005880         MOVE WS-SRC-BALANCE   TO WS-MSG-IF-BAL
005890         MOVE REQ-AMOUNT       TO WS-MSG-IF-AMT
005900         DISPLAY "REJECTED - " WS-MSG-INSUFFICIENT
005910         ADD 1 TO CNT-ERR-INSUFFICIENT
005920         MOVE "Y" TO WS-REJECT-SW.
005930
005940*-----------------------------------------------------------------
005950* Rewrite both accounts with their new balances, assign the
005960* next transaction id, stamp the timestamp, write the journal
005970* record, and update the running counters.  Skipped entirely
005980* when UPSI-0 requests a dry run.
005990*-----------------------------------------------------------------
006000 400-POST-TRANSFER.
006010     IF NORMAL-POSTING-RUN
006020         PERFORM 500-REWRITE-SOURCE-ACCOUNT
006030         PERFORM 500-REWRITE-DEST-ACCOUNT
006040         PERFORM 500-BUILD-TIMESTAMP
006050         PERFORM 500-WRITE-JOURNAL-RECORD.
006060
006070*-----------------------------------------------------------------
006080* Each REWRITE gets its own paragraph so its INVALID KEY clause
006090* ends at that paragraph's period - run together in one
006100* paragraph the clause would swallow every statement after it
006110* up to the next period, skipping the second account's update
006120* and the journal write on a normal, successful post.
006130*-----------------------------------------------------------------
006140 500-REWRITE-SOURCE-ACCOUNT.
006150     MOVE WS-SRC-ACCT-ID        TO ACCT-ID.
006160     MOVE WS-EDIT-NEW-SRC-BAL   TO ACCT-BALANCE.
006170     REWRITE ACCOUNT-RECORD
006180             INVALID KEY
006190                 DISPLAY "SYSTEM ERROR - COULD NOT REWRITE "
006200                         "SOURCE ACCOUNT " ACCT-ID.
006210
006220*-----------------------------------------------------------------
006230 500-REWRITE-DEST-ACCOUNT.
006240     MOVE WS-DST-ACCT-ID        TO ACCT-ID.
006250     MOVE WS-EDIT-NEW-DST-BAL   TO ACCT-BALANCE.
006260     REWRITE ACCOUNT-RECORD
006270             INVALID KEY
006280                 DISPLAY "SYSTEM ERROR - COULD NOT REWRITE "
006290                         "DEST ACCOUNT " ACCT-ID.
006300
006310*-----------------------------------------------------------------
006320 500-WRITE-JOURNAL-RECORD.
006330     MOVE WS-NEXT-TRAN-ID  TO TRAN-ID.
006340     MOVE REQ-ACCT-1       TO TRAN-SOURCE-ACCT.
006350     MOVE REQ-ACCT-2       TO TRAN-DEST-ACCT.
006360     MOVE REQ-AMOUNT       TO TRAN-AMOUNT.
006370     MOVE WS-TIMESTAMP-FIELD(1:19) TO TRAN-TIMESTAMP.
006380     WRITE TRANSACTION-RECORD.
006390     PERFORM 500-SAVE-POSTED-TRANSACTION.
006400     ADD 1 TO WS-NEXT-TRAN-ID.
006410     ADD 1 TO CNT-TRANSFERS.
006420     ADD REQ-AMOUNT TO CNT-TRANSFER-AMT.
006430
006440*-----------------------------------------------------------------
006450* Save the just-posted transaction into WS-POSTED-TRANS-TABLE at
006460* subscript TRAN-ID, so a later "I" inquiry in this same run can
006470* find it.  Table is bounded at 2000 entries; a run that posts
006480* past that gets a one-time warning instead of a silently wrong
006490* answer on later lookups.
006500*-----------------------------------------------------------------
006510 500-SAVE-POSTED-TRANSACTION.
006520     IF WS-POSTED-TRANS-CNT < 2000
006530         ADD 1 TO WS-POSTED-TRANS-CNT
006540         MOVE TRAN-SOURCE-ACCT TO WS-PT-SOURCE(WS-POSTED-TRANS-CNT)
006550         MOVE TRAN-DEST-ACCT   TO WS-PT-DEST(WS-POSTED-TRANS-CNT)
006560         MOVE TRAN-AMOUNT      TO WS-PT-AMOUNT(WS-POSTED-TRANS-CNT)
006570         MOVE TRAN-TIMESTAMP   TO WS-PT-TIMESTAMP(WS-POSTED-TRANS-CNT)
006580     ELSE
006590         IF NOT WS-POSTED-TRANS-FULL
006600             MOVE "Y" TO WS-POSTED-TRANS-FULL-SW
006610             DISPLAY "WARNING - TRANSACTION INQUIRY TABLE FULL "
006620                     "AT 2000 ENTRIES - LATER TRANSACTIONS "
006630                     "CANNOT BE LOOKED UP BY ID THIS RUN".
006640
006650*-----------------------------------------------------------------
006660 500-BUILD-TIMESTAMP.                                            CR-0710
006670     ACCEPT WS-CURR-DATE FROM DATE YYYYMMDD.
006680     ACCEPT WS-CURR-TIME FROM TIME.
006690     MOVE WS-CURR-YYYY TO WS-TS-YYYY.
006700     MOVE WS-CURR-MM   TO WS-TS-MM.
006710     MOVE WS-CURR-DD   TO WS-TS-DD.
006720     MOVE WS-CURR-HH   TO WS-TS-HH.
006730     MOVE WS-CURR-MI   TO WS-TS-MI.
006740     MOVE WS-CURR-SS   TO WS-TS-SS.
006750
006760*-----------------------------------------------------------------
006770 300-CLOSE-ALL-FILES.
006780     CLOSE   ACCOUNT-MASTER
006790             TRANSFER-REQUESTS
006800             TRANSACTION-JOURNAL.
