000100******************************************************************
000110* This program is to load the Account Master Indexed File from
000120*    a sequential backup extract, USING WHEN operations must
000130*    rebuild ACCTMSTR after a disk restore or a Indexed file
000140*    reorganization.
000150*
000160* Used File
000170*    - Account Backup Sequential File: ACCTBKUP
000180*    - Account Master File (Indexed): ACCTMSTR
000190*
000200******************************************************************
000210 IDENTIFICATION              DIVISION.
000220*-----------------------------------------------------------------
000230 PROGRAM-ID.                 MASTER-LOAD.
000240 AUTHOR.                     R. HUTCHINS.
000250 INSTALLATION.               CENTRAL STATE BANK - DATA PROC DIV.
000260 DATE-WRITTEN.               MARCH 21, 1987.
000270 DATE-COMPILED.
000280 SECURITY.                   COMPANY CONFIDENTIAL - RESTRICTED
000290                             DISTRIBUTION.
000300*-----------------------------------------------------------------
000310* CHANGE LOG
000320*   DATE        BY    CR-NO     DESCRIPTION
000330*   ----------  ----  --------  -------------------------------
000340*   03/21/87    RH    CR-0119   ORIGINAL PROGRAM - REBUILDS THE
000350*                               INDEXED ACCOUNT MASTER FROM THE
000360*                               NIGHTLY SEQUENTIAL BACKUP EXTRACT.
000370*   02/14/90    TO    CR-0340   ADDED DUPLICATE-KEY COUNTER -
000380*                               OPERATIONS WAS RERUNNING A BAD
000390*                               EXTRACT TWICE AND NOT NOTICING.
000400*   02/11/98    KA    CR-0799   YEAR 2000 REVIEW - NO DATE
000410*                               FIELDS IN THIS PROGRAM, NO
000420*                               CHANGES REQUIRED.  SEE AU-99-14.
000430*   06/02/00    SP    CR-0876   RECORD COUNT NOW DISPLAYED AT
000440*                               EOJ PER OPERATIONS RUN BOOK
000450*                               STANDARD RB-00-02.
000460*   06/12/06    SP    CR-0891   CODING STANDARDS AUDIT AU-06-09 -
000470*                               LOAD/DUPLICATE COUNTERS MOVED
000480*                               OFF THE WS-LOAD-COUNTERS GROUP
000490*                               ONTO 77-LEVEL ITEMS PER DP
000500*                               STANDARDS.
000510*-----------------------------------------------------------------
000520 ENVIRONMENT                 DIVISION.
000530*-----------------------------------------------------------------
000540 CONFIGURATION               SECTION.
000550 SOURCE-COMPUTER.            IBM-370.
000560 OBJECT-COMPUTER.            IBM-370.
000570 SPECIAL-NAMES.
000580     C01 IS TOP-OF-FORM
000590     UPSI-0 ON STATUS IS RELOAD-CONFIRMED
000600            OFF STATUS IS RELOAD-NOT-CONFIRMED.
000610*-----------------------------------------------------------------
000620 INPUT-OUTPUT                SECTION.
000630 FILE-CONTROL.
000640     SELECT  ACCOUNT-BACKUP
000650             ASSIGN TO ACCTBKUP
000660             ORGANIZATION IS LINE SEQUENTIAL
000670             FILE STATUS IS WS-ACCTBKUP-STAT.
000680
000690     SELECT  ACCOUNT-MASTER
000700             ASSIGN TO ACCTMSTR
000710             ORGANIZATION IS INDEXED
000720             ACCESS MODE IS SEQUENTIAL
000730             RECORD KEY IS ACCT-ID
000740             FILE STATUS IS WS-ACCTMSTR-STAT.
000750
000760******************************************************************
000770 DATA                        DIVISION.
000780*-----------------------------------------------------------------
000790 FILE                        SECTION.
000800 FD  ACCOUNT-BACKUP
000810     RECORD CONTAINS 32 CHARACTERS
000820     DATA RECORD IS ACCOUNT-BACKUP-RECORD.
000830 01  ACCOUNT-BACKUP-RECORD.
000840     05  ACCT-ID-IN-BACKUP       PIC 9(12).
000850     05  ACCT-BALANCE-IN-BACKUP  PIC S9(14)V9(05).
000860     05  FILLER                  PIC X(01).
000870
000880 FD  ACCOUNT-MASTER
000890     RECORD CONTAINS 32 CHARACTERS
000900     DATA RECORD IS ACCOUNT-RECORD.
000910     COPY "Copybooks/AccountRecord.cpy".
000920
000930*-----------------------------------------------------------------
000940 WORKING-STORAGE             SECTION.
000950*-----------------------------------------------------------------
000960 01  WS-PROGRAM-SWITCHES.
000970     05  WS-BACKUP-EOF-SW        PIC X(01)   VALUE "N".
000980         88  BACKUP-EOF                      VALUE "Y".
000990     05  FILLER                  PIC X(01).
001000
001010 01  WS-FILE-STATUS.
001020     05  WS-ACCTBKUP-STAT        PIC X(02).
001030     05  WS-ACCTMSTR-STAT        PIC X(02).
001040     05  FILLER                  PIC X(01).
001050
001060*-----------------------------------------------------------------
001070*    Standalone load counters - 77 level, no group required.
001080 77  WS-RECS-LOADED              PIC 9(09)   COMP.
001090 77  WS-RECS-DUPLICATE           PIC 9(09)   COMP.               CR-0340
001100
001110*    Alternate edited view of the load counter, used only for
001120*    the end-of-job totals DISPLAY line.
001130 01  WS-RECS-LOADED-AREA.
001140     05  WS-RECS-LOADED-NUM      PIC 9(09)   COMP.
001150 01  WS-RECS-LOADED-ALT          REDEFINES WS-RECS-LOADED-AREA.
001160     05  WS-RECS-LOADED-TEXT     PIC X(04).
001170
001180*    Alternate edited view of an account id pulled off the
001190*    backup extract, used only for the reject-message DISPLAY.
001200 01  WS-BAD-ACCT-AREA.
001210     05  WS-BAD-ACCT-NUM         PIC 9(12).
001220 01  WS-BAD-ACCT-ALT             REDEFINES WS-BAD-ACCT-AREA.
001230     05  WS-BAD-ACCT-TEXT        PIC X(12).
001240
001250*    Alternate numeric/edited view of the backup balance field,
001260*    used only for the reject-message DISPLAY.
001270 01  WS-BAD-BAL-AREA.
001280     05  WS-BAD-BAL-NUM          PIC S9(14)V9(05).
001290 01  WS-BAD-BAL-ALT              REDEFINES WS-BAD-BAL-AREA.
001300     05  WS-BAD-BAL-TEXT         PIC X(19).
001310
001320******************************************************************
001330 PROCEDURE                   DIVISION.
001340*-----------------------------------------------------------------
001350* Main procedure
001360*-----------------------------------------------------------------
001370 100-MASTER-LOAD.
001380     IF RELOAD-NOT-CONFIRMED
001390         DISPLAY "MASTER-LOAD STOPPED - UPSI-0 MUST BE SET ON "
001400                 "BY OPERATIONS TO CONFIRM A FULL RELOAD OF "
001410                 "ACCTMSTR BEFORE THIS JOB WILL RUN"
001420     ELSE
001430         PERFORM 200-INITIATE-MASTER-LOAD
001440         PERFORM 200-PROCEED-MASTER-LOAD UNTIL BACKUP-EOF
001450         PERFORM 200-TERMINATE-MASTER-LOAD.
001460
001470     STOP RUN.
001480
001490******************************************************************
001500* Open the backup extract and the indexed master for OUTPUT -
001510* OUTPUT mode builds ACCTMSTR fresh, which is the whole point
001520* of a reload run.  Then read the first backup record.
001530*-----------------------------------------------------------------
001540 200-INITIATE-MASTER-LOAD.
001550     PERFORM 300-OPEN-ALL-FILES.
001560     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
001570     PERFORM 300-READ-ACCOUNT-BACKUP.
001580
001590*-----------------------------------------------------------------
001600* Write one account master record from the backup extract, then
001610* read the next backup record.
001620*-----------------------------------------------------------------
001630 200-PROCEED-MASTER-LOAD.
001640     PERFORM 300-WRITE-ACCOUNT-MASTER.
001650     PERFORM 300-READ-ACCOUNT-BACKUP.
001660
001670*-----------------------------------------------------------------
001680* Close files, display the final counts per RB-00-02.
001690*-----------------------------------------------------------------
001700 200-TERMINATE-MASTER-LOAD.
001710     PERFORM 300-CLOSE-ALL-FILES.
001720     MOVE WS-RECS-LOADED TO WS-RECS-LOADED-NUM.
001730     DISPLAY "MASTER-LOAD COMPLETED!!! RECORDS LOADED: "         CR-0876 
001740             WS-RECS-LOADED-TEXT
001750             " DUPLICATES REJECTED: " WS-RECS-DUPLICATE.
001760
001770******************************************************************
001780 300-OPEN-ALL-FILES.
001790     OPEN    INPUT   ACCOUNT-BACKUP
001800             OUTPUT  ACCOUNT-MASTER.
001810
001820*-----------------------------------------------------------------
001830 300-INITIALIZE-SWITCHES-AND-COUNTERS.
001840     INITIALIZE WS-PROGRAM-SWITCHES.
001850     MOVE ZERO TO WS-RECS-LOADED WS-RECS-DUPLICATE.
001860
001870*-----------------------------------------------------------------
001880 300-READ-ACCOUNT-BACKUP.
001890     READ ACCOUNT-BACKUP
001900             AT END      MOVE "Y" TO WS-BACKUP-EOF-SW.
001910
001920*-----------------------------------------------------------------
001930* Account backup records arrive in ascending ACCT-ID order from
001940* the nightly extract, so a sequential WRITE builds the index
001950* without a separate sort step.  A key-sequence break on the
001960* extract is the one error this program can detect.
001970*-----------------------------------------------------------------
001980 300-WRITE-ACCOUNT-MASTER.
001990     MOVE ACCT-ID-IN-BACKUP      TO ACCT-ID.
002000     MOVE ACCT-BALANCE-IN-BACKUP TO ACCT-BALANCE.
002010     WRITE ACCOUNT-RECORD
002020             INVALID KEY
002030                 PERFORM 400-REJECT-DUPLICATE-ACCT
002040             NOT INVALID KEY
002050                 ADD 1 TO WS-RECS-LOADED.
002060
002070*-----------------------------------------------------------------
002080 400-REJECT-DUPLICATE-ACCT.
002090     MOVE ACCT-ID-IN-BACKUP      TO WS-BAD-ACCT-NUM.
002100     MOVE ACCT-BALANCE-IN-BACKUP TO WS-BAD-BAL-NUM.
002110     DISPLAY "REJECTED - DUPLICATE ACCOUNT ID " WS-BAD-ACCT-TEXT
002120             " ON BACKUP EXTRACT, BALANCE " WS-BAD-BAL-TEXT.
002130     ADD 1 TO WS-RECS-DUPLICATE.
002140
002150*-----------------------------------------------------------------
002160 300-CLOSE-ALL-FILES.
002170     CLOSE   ACCOUNT-BACKUP
002180             ACCOUNT-MASTER.
