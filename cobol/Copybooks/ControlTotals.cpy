000100******************************************************************
000110* COUNTERS - end-of-job control totals.
000120*    Accumulated by TransferPost, passed by CALL to ControlReport
000130*    for the control report at end of job.
000140*-----------------------------------------------------------------
000150 01  COUNTERS.
000160     05  CNT-TRANSFERS           PIC 9(09)      COMP.
000170     05  CNT-TRANSFER-AMT        PIC S9(14)V9(05).
000180     05  CNT-ACCTS-CREATED       PIC 9(09)      COMP.
000190     05  CNT-ACCT-QUERIES        PIC 9(09)      COMP.
000200     05  CNT-ERR-NOT-FOUND       PIC 9(09)      COMP.
000210     05  CNT-ERR-INSUFFICIENT    PIC 9(09)      COMP.
000220     05  CNT-ERR-INVALID-AMT     PIC 9(09)      COMP.
000230     05  CNT-ERR-EXISTS          PIC 9(09)      COMP.
000240     05  FILLER                  PIC X(01).
