000100******************************************************************
000110* TRANSACTION-RECORD - transfer-journal layout.
000120*    Written once per posted transfer, in ascending TRAN-ID
000130*    order.  Shared by TransferPost (writer) and ControlReport
000140*    (reader) so both programs COPY this member.
000150*-----------------------------------------------------------------
000160 01  TRANSACTION-RECORD.
000170     05  TRAN-ID                 PIC 9(12).
000180     05  TRAN-SOURCE-ACCT        PIC 9(12).
000190     05  TRAN-DEST-ACCT          PIC 9(12).
000200     05  TRAN-AMOUNT             PIC S9(14)V9(05).
000210     05  TRAN-TIMESTAMP          PIC X(19).
000220     05  FILLER                  PIC X(13).
