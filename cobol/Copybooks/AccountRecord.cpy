000100******************************************************************
000110* ACCOUNT-RECORD - customer account master layout.
000120*    One entry per open account.  ACCT-ID is the record key on
000130*    every file and program that COPYs this member.
000140*-----------------------------------------------------------------
000150 01  ACCOUNT-RECORD.
000160     05  ACCT-ID                 PIC 9(12).
000170     05  ACCT-BALANCE            PIC S9(14)V9(05).
000180     05  FILLER                  PIC X(01).
