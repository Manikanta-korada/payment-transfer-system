000100******************************************************************
000110* TRANSFER-REQUEST - one input transaction card.
000120*    REQ-TYPE drives TransferPost's dispatch:
000130*       A = open account     T = post transfer     Q = inquiry
000140*       I = transaction inquiry by id            (CR-1118)
000150*-----------------------------------------------------------------
000160 01  TRANSFER-REQUEST.
000170     05  REQ-TYPE                PIC X(01).
000180         88  REQ-OPEN-ACCT              VALUE "A".
000190         88  REQ-POST-TRANSFER           VALUE "T".
000200         88  REQ-ACCT-INQUIRY            VALUE "Q".
000210         88  REQ-TRAN-INQUIRY            VALUE "I".
000220     05  REQ-ACCT-1              PIC 9(12).
000230     05  REQ-ACCT-2              PIC 9(12).
000240     05  REQ-AMOUNT              PIC S9(14)V9(05).
000250     05  FILLER                  PIC X(01).
