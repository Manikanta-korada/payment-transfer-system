000100******************************************************************
000110* This program is the sub program CALLed by Transfer Post to
000120*    edit a funds-transfer amount against the source account's
000130*    balance and compute the two resulting balances.
000140*
000150* Used File
000160*    - none.  All data arrives and leaves via LINK-PARAMETERS.
000170*
000180******************************************************************
000190 IDENTIFICATION              DIVISION.
000200*-----------------------------------------------------------------
000210 PROGRAM-ID.                 TRANSFER-EDIT.
000220 AUTHOR.                     R. HUTCHINS.
000230 INSTALLATION.               CENTRAL STATE BANK - DATA PROC DIV.
000240 DATE-WRITTEN.               MARCH 14, 1987.
000250 DATE-COMPILED.
000260 SECURITY.                   COMPANY CONFIDENTIAL - RESTRICTED
000270                             DISTRIBUTION.
000280*-----------------------------------------------------------------
000290* CHANGE LOG
000300*   DATE        BY    CR-NO     DESCRIPTION
000310*   ----------  ----  --------  -------------------------------
000320*   03/14/87    RH    CR-0118   ORIGINAL PROGRAM - SPLIT OUT OF
000330*                               TRANSFER-POST AS A SEPARATE EDIT
000340*                               AND ARITHMETIC SUBROUTINE.
000350*   11/03/93    TO    CR-0561   EXACT-BALANCE TRANSFER (AMOUNT
000360*                               EQUALS FULL SOURCE BALANCE) WAS
000370*                               BEING REJECTED IN ERROR - BOUNDS
000380*                               TEST CHANGED FROM "<" TO "<".
000390*                               SEE CR-0561 NOTE BELOW.
000400*   02/11/98    KA    CR-0799   YEAR 2000 REVIEW - NO DATE
000410*                               FIELDS IN THIS PROGRAM, NO
000420*                               CHANGES REQUIRED.  SEE AU-99-14.
000430*   05/30/01    SP    CR-0902   RETURN-CODE TABLE EXPANDED SO
000440*                               CALLER CAN COUNT REJECTS BY
000450*                               REASON INSTEAD OF HALTING.
000460*   06/12/06    SP    CR-0915   CODING STANDARDS AUDIT AU-06-09 -
000470*                               EDIT/REJECT CALL COUNTERS MOVED
000480*                               OFF THE WS-EDIT-WORK-COUNTERS
000490*                               GROUP ONTO 77-LEVEL ITEMS PER DP
000500*                               STANDARDS.
000510*-----------------------------------------------------------------
000520 ENVIRONMENT                 DIVISION.
000530*-----------------------------------------------------------------
000540 CONFIGURATION               SECTION.
000550 SOURCE-COMPUTER.            IBM-370.
000560 OBJECT-COMPUTER.            IBM-370.
000570 SPECIAL-NAMES.
000580     CLASS VALID-EDIT-CODE  IS "00" "01".
000590*-----------------------------------------------------------------
000600******************************************************************
000610 DATA                        DIVISION.
000620*-----------------------------------------------------------------
000630 WORKING-STORAGE             SECTION.
000640*-----------------------------------------------------------------
000650*    Count of edits performed since this subprogram was last
000660*    loaded - retained across CALLs for the life of the run
000670*    unit, DISPLAYed only when operations turns on trace mode.
000680*    Carried at the 77 level - standalone counters, no larger
000690*    record to group them into.
000700 77  WS-EDIT-CALL-CNT            PIC 9(09)   COMP.
000710 77  WS-EDIT-REJECT-CNT          PIC 9(09)   COMP.
000720
000730*    Alternate numeric/display view of the amount under edit,
000740*    used only for the operations trace DISPLAY.
000750 01  WS-AMOUNT-TRACE-AREA.
000760     05  WS-TRACE-AMOUNT-NUM     PIC S9(14)V9(05).
000770     05  FILLER                  PIC X(01).
000780 01  WS-AMOUNT-TRACE-ALT         REDEFINES WS-AMOUNT-TRACE-AREA.
000790     05  WS-TRACE-AMOUNT-TEXT    PIC X(20).
000800
000810*    Alternate numeric/display view of the source balance under
000820*    edit, used only for the operations trace DISPLAY.
000830 01  WS-BALANCE-TRACE-AREA.
000840     05  WS-TRACE-BALANCE-NUM    PIC S9(14)V9(05).
000850     05  FILLER                  PIC X(01).
000860 01  WS-BALANCE-TRACE-ALT        REDEFINES WS-BALANCE-TRACE-AREA.
000870     05  WS-TRACE-BALANCE-TEXT   PIC X(20).
000880
000890*    Alternate numeric/display view of the edit-call counter,
000900*    used only for the operations trace DISPLAY.
000910 01  WS-CALL-CNT-TRACE-AREA.
000920     05  WS-CALL-CNT-NUM         PIC 9(09)   COMP.
000930 01  WS-CALL-CNT-TRACE-ALT       REDEFINES WS-CALL-CNT-TRACE-AREA.
000940     05  WS-CALL-CNT-TEXT        PIC X(04).
000950
000960*-----------------------------------------------------------------
000970 LINKAGE                     SECTION.
000980*-----------------------------------------------------------------
000990 01  LINK-PARAMETERS.
001000     05  LS-EDIT-AMOUNT          PIC S9(14)V9(05).
001010     05  LS-EDIT-SRC-BALANCE     PIC S9(14)V9(05).
001020     05  LS-EDIT-DST-BALANCE     PIC S9(14)V9(05).
001030     05  LS-EDIT-NEW-SRC-BAL     PIC S9(14)V9(05).
001040     05  LS-EDIT-NEW-DST-BAL     PIC S9(14)V9(05).
001050     05  LS-EDIT-RETURN-CODE     PIC X(02).                      CR-0902
001060         88  LS-EDIT-OK                      VALUE "00".
001070         88  LS-EDIT-INSUFFICIENT-FUNDS      VALUE "01".
001080     05  FILLER                  PIC X(01).
001090
001100******************************************************************
001110 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
001120*-----------------------------------------------------------------
001130* Main procedure
001140*-----------------------------------------------------------------
001150 100-TRANSFER-EDIT.
001160     ADD 1 TO WS-EDIT-CALL-CNT.
001170     MOVE LS-EDIT-AMOUNT      TO WS-TRACE-AMOUNT-NUM.
001180     MOVE LS-EDIT-SRC-BALANCE TO WS-TRACE-BALANCE-NUM.
001190     PERFORM 200-EDIT-SUFFICIENT-FUNDS.
001200     IF LS-EDIT-OK
001210         PERFORM 200-COMPUTE-NEW-BALANCES
001220     ELSE
001230         ADD 1 TO WS-EDIT-REJECT-CNT.
001240
001250     EXIT    PROGRAM.
001260
001270*-----------------------------------------------------------------
001280* CR-0561 - an exact-balance transfer (amount equal to the full
001290* source balance, leaving a zero balance behind) is a VALID
001300* transfer, not a reject - the bounds test below must use "<",
001310* never "<=".  This was mis-coded for six years before CR-0561
001320* operations caught it.
001330*-----------------------------------------------------------------
001340 200-EDIT-SUFFICIENT-FUNDS.                                      CR-0561 
001350     IF LS-EDIT-SRC-BALANCE < LS-EDIT-AMOUNT
001360         MOVE "01" TO LS-EDIT-RETURN-CODE
001370     ELSE
001380         MOVE "00" TO LS-EDIT-RETURN-CODE.
001390
001400*-----------------------------------------------------------------
001410* Exact fixed-point arithmetic - no ROUNDED clause needed since
001420* both operands are already carried to the same five decimal
001430* places; an equal-scale add/subtract never produces a fraction
001440* smaller than the low-order digit, so there is never anything
001450* left over to round.
001460*-----------------------------------------------------------------
001470 200-COMPUTE-NEW-BALANCES.
001480     SUBTRACT LS-EDIT-AMOUNT FROM LS-EDIT-SRC-BALANCE
001490             GIVING LS-EDIT-NEW-SRC-BAL.
001500     ADD      LS-EDIT-AMOUNT TO   LS-EDIT-DST-BALANCE
001510             GIVING LS-EDIT-NEW-DST-BAL.
